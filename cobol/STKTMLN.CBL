000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKTMLN.                                                  
000300 AUTHOR.        L FIGUEROA.                                               
000400 INSTALLATION.  IBM-BCP INVESTMENT SERVICES.                              
000500 DATE-WRITTEN.  06-06-1990.                                               
000600 DATE-COMPILED. 06-06-1990.                                               
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800*================================================================*        
000900*  STKTMLN - OPERATION TIMELINE BUILDER                                   
001000*                                                                         
001100*  READS THE OPERATIONS JOURNAL IN JOURNAL ORDER (INSTRUMENT,             
001200*  THEN TIMESTAMP) AND WRITES ONE DETAIL LINE PER OPERATION               
001300*  SHOWING RUNNING QUANTITY, RUNNING COST AND WEIGHTED-AVERAGE            
001400*  PRICE IMMEDIATELY AFTER THAT OPERATION IS APPLIED.  NOTE THE           
001500*  SELL RULE HERE DELIBERATELY DIFFERS FROM STKPERF - IT SUBTRACTS        
001600*  THE FULL REQUESTED QUANTITY/COST THEN CLAMPS BOTH TO ZERO,             
001700*  RATHER THAN CAPPING THE SALE AT THE HELD QUANTITY.                     
001800*================================================================*        
001900* C H A N G E   L O G                                            *        
002000*-----------------------------------------------------------------        
002100* 06-06-1990 LMF  INITIAL VERSION                                         
002200* 19-01-1991 LMF  RUNNING COST CLAMP TO ZERO ON OVER-SELL                 
002300* 14-08-1993 RCH  WAVG PRICE SUPPRESSED WHEN POSITION IS FLAT             
002400* 02-12-1995 SGV  PAGE-BREAK HEADINGS EVERY 58 LINES (TKT-1148)           
002500* 11-03-1999 LMF  Y2K - 4-DIGIT YEAR THROUGHOUT, RETEST OK                
002600* 27-07-2001 SGV  VALIDATION OF OPERATION-TYPE / CURRENCY ADDED           
002700* 05-02-2004 JMC  DISPLAY ROUNDING TIGHTENED TO HALF-UP (REQ-803)         
002800* 18-10-2010 DRV  MINOR - FIELD SPACING ON DETAIL LINE                    
002900* 30-06-2016 DRV  PRICE/FEES/RUN COST/WAVG TO MAJOR UNITS BEFORE          
003000*                 THE MOVE (TKT-1477), SAME FIX AS STKPERF                
003100* 12-08-2016 DRV  260-TO-MAJOR NOW ROUNDED HALF-UP (TKT-1481) -           
003200*                 SAME FIX AS STKPERF, PLUS QUANTITY ROUNDING             
003300*                 TO 0 DP BEFORE THE DETAIL LINE MOVE                     
003400*-----------------------------------------------------------------        
003500*                                                                         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-370.                                                
003900 OBJECT-COMPUTER. IBM-370.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS STOCK-OPER-CODE  IS 'BUY ' THRU 'SELL'                         
004300     UPSI-0 IS STOCK-RERUN-SW                                             
004400         ON STATUS IS STOCK-RERUN-YES                                     
004500         OFF STATUS IS STOCK-RERUN-NO.                                    
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT STOCKJRN  ASSIGN TO STOCKJRN                                  
004900            FILE STATUS IS FS-JOURNAL.                                    
005000*                                                                         
005100     SELECT TMLNRPT   ASSIGN TO TMLNRPT                                   
005200            FILE STATUS IS FS-TMLN.                                       
005300*                                                                         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  STOCKJRN                                                             
005700     RECORDING MODE IS F                                                  
005800     LABEL RECORDS ARE STANDARD                                           
005900     BLOCK CONTAINS 0 RECORDS                                             
006000     RECORD CONTAINS 105 CHARACTERS                                       
006100     DATA RECORD IS STOCKJRN-REC.                                         
006200 01  STOCKJRN-REC                   PIC X(105).                           
006300 FD  TMLNRPT                                                              
006400     RECORDING MODE IS F                                                  
006500     RECORD CONTAINS 132 CHARACTERS                                       
006600     BLOCK CONTAINS 0 RECORDS                                             
006700     DATA RECORD IS TMLNRPT-REC.                                          
006800 01  TMLNRPT-REC                    PIC X(132).                           
006900*                                                                         
007000 WORKING-STORAGE SECTION.                                                 
007100*   FILE STATUS CODES                                                     
007200 01  FILE-STATUS-CODES.                                                   
007300     05  FS-JOURNAL                 PIC X(02).                            
007400         88  JOURNAL-OK                  VALUE '00'.                      
007500         88  NO-MORE-JOURNAL             VALUE '10'.                      
007600     05  FS-TMLN                    PIC X(02).                            
007700         88  TMLN-OK                     VALUE '00'.                      
007800 77  MORE-RECORDS-SW                PIC X(01) VALUE 'S'.                  
007900     88  MORE-RECORDS                   VALUE 'S'.                        
008000     88  NO-MORE-RECORDS                VALUE 'N'.                        
008100 77  SW-VALID-OPER                  PIC X(01) VALUE 'Y'.                  
008200     88  OPERATION-IS-VALID             VALUE 'Y'.                        
008300     88  OPERATION-IS-INVALID           VALUE 'N'.                        
008400 01  STOCK-RERUN-SW                 PIC X(01) VALUE 'N'.                  
008500     88  STOCK-RERUN-YES                VALUE 'Y'.                        
008600     88  STOCK-RERUN-NO                 VALUE 'N'.                        
008700*                                                                         
008800*   THE JOURNAL RECORD - SEE STKOPREC FOR FULL FIELD NOTES                
008900     COPY STKOPREC.                                                       
009000*                                                                         
009100*   COUNTERS AND ACCUMULATORS - ALL COMP PER SHOP STD                     
009200 01  COUNTERS-AND-ACCUMULATORS.                                           
009300     05  RECORDS-READ               PIC S9(07) COMP VALUE 0.              
009400     05  RECORDS-WRITTEN            PIC S9(07) COMP VALUE 0.              
009500     05  ERROR-RECS                 PIC S9(07) COMP VALUE 0.              
009600     05  WS-NUM-LINES-TMLN          PIC S9(04) COMP VALUE 99.             
009700     05  FILLER                     PIC X(02).                            
009800*                                                                         
009900*   RUNNING POSITION FIGURES - THE TIMELINE'S OWN VARIANT OF THE          
010000*   SELL RULE, KEPT SEPARATE FROM THE POSITION/PERFORMANCE ENGINE         
010100*   IN STKPERF - NOT TO BE CONFUSED WITH IT.                              
010200 01  STOCK-RUN-FIGURES.                                                   
010300     05  WS-RUN-QUANTITY            PIC S9(16)V9(04) COMP-3.              
010400     05  WS-RUN-COST                PIC S9(18)V9(04) COMP-3.              
010500     05  WS-AVG-PRICE               PIC S9(14)V9(04) COMP-3.              
010600     05  WS-WAVG-PRICE              PIC S9(14)V9(04) COMP-3.              
010700     05  WS-WAVG-VALID              PIC X(01) VALUE 'N'.                  
010800         88  WAVG-IS-VALID               VALUE 'Y'.                       
010900     05  WS-CURRENT-INST            PIC 9(06) VALUE 0.                    
011000     05  WS-OPER-TOTAL-VALUE        PIC S9(18) COMP-3.                    
011100     05  FILLER                     PIC X(04).                            
011200*                                                                         
011300*   SCRATCH PAIR FOR THE 260-TO-MAJOR STEP - EVERY DOLLAR FIGURE          
011400*   MOVED TO A REPORT LINE IS CARRIED INTERNALLY IN MINOR UNITS           
011500*   AND HAS TO BE BROUGHT BACK TO MAJOR UNITS FIRST.                      
011600 01  STOCK-CONVERT-AREA.                                                  
011700     05  WS-CONV-MINOR              PIC S9(18)V9(04) COMP-3.              
011800     05  WS-CONV-MAJOR              PIC S9(14)V9(04) COMP-3.              
011900     05  WS-CONV-QTY                PIC S9(16) COMP-3.                    
012000*                                                                         
012100*   SYSTEM DATE - REPORT HEADINGS ONLY                                    
012200 01  WS-SYSTEM-DATE-6               PIC 9(06).                            
012300 01  WS-SYSTEM-DATE-PARTS REDEFINES                                       
012400     WS-SYSTEM-DATE-6.                                                    
012500     05  WS-SD-YEAR                 PIC 9(02).                            
012600     05  WS-SD-MONTH                PIC 9(02).                            
012700     05  WS-SD-DAY                  PIC 9(02).                            
012800 01  WS-CURRENT-DATE-NUM            PIC 9(08).                            
012900 01  WS-CURRENT-DATE-PARTS REDEFINES                                      
013000     WS-CURRENT-DATE-NUM.                                                 
013100     05  WS-CD-CENTURY              PIC 9(02).                            
013200     05  WS-CD-YEAR                 PIC 9(02).                            
013300     05  WS-CD-MONTH                PIC 9(02).                            
013400     05  WS-CD-DAY                  PIC 9(02).                            
013500*                                                                         
013600*   TIMELINE REPORT - HEADINGS AND DETAIL LINE                            
013700 01  WS-TMLN-HEAD-01.                                                     
013800     05  FILLER                  PIC X(01) VALUE SPACE.                   
013900     05  FILLER                  PIC X(37)                                
014000         VALUE 'STOCK PORTFOLIO - OPERATION TIMELINE'.                    
014100     05  FILLER                  PIC X(07) VALUE SPACES.                  
014200     05  TMLN-H1-DATE-OUT        PIC X(08).                               
014300     05  FILLER                  PIC X(79) VALUE SPACES.                  
014400 01  WS-TMLN-HEAD-02.                                                     
014500     05  FILLER                  PIC X(01) VALUE SPACE.                   
014600     05  FILLER                  PIC X(14) VALUE 'TIMESTAMP'.             
014700     05  FILLER                  PIC X(20) VALUE 'SYMBOL'.                
014800     05  FILLER                  PIC X(06) VALUE 'TYPE'.                  
014900     05  FILLER                  PIC X(12) VALUE 'QUANTITY'.              
015000     05  FILLER                  PIC X(12) VALUE 'PRICE'.                 
015100     05  FILLER                  PIC X(10) VALUE 'FEES'.                  
015200     05  FILLER                  PIC X(12) VALUE 'RUN QTY'.               
015300     05  FILLER                  PIC X(14) VALUE 'RUN COST'.              
015400     05  FILLER                  PIC X(12) VALUE 'WAVG PRICE'.            
015500     05  FILLER                  PIC X(19) VALUE SPACES.                  
015600 01  WS-TMLN-DETAIL.                                                      
015700     05  FILLER                  PIC X(01) VALUE SPACE.                   
015800     05  TMLN-TIMESTAMP-OUT      PIC X(14).                               
015900     05  TMLN-SYMBOL-OUT         PIC X(20).                               
016000     05  TMLN-TYPE-OUT           PIC X(06).                               
016100     05  TMLN-QUANTITY-OUT       PIC ZZ,ZZZ,ZZ9.                          
016200     05  TMLN-PRICE-OUT          PIC $$$,$$9.99.                          
016300     05  TMLN-FEES-OUT           PIC $$,$$9.99.                           
016400     05  TMLN-RUN-QTY-OUT        PIC ZZ,ZZZ,ZZ9.                          
016500     05  TMLN-RUN-COST-OUT       PIC $,$$$,$$9.99.                        
016600     05  TMLN-WAVG-OUT           PIC $$$,$$9.99.                          
016700     05  FILLER                  PIC X(30) VALUE SPACES.                  
016800*                                                                         
016900 PROCEDURE DIVISION.                                                      
017000     DISPLAY 'INIT PROG STKTMLN'.                                         
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017300             UNTIL NO-MORE-RECORDS.                                       
017400     PERFORM 200-CLEANUP THRU 200-EXIT.                                   
017500     MOVE +0 TO RETURN-CODE.                                              
017600     GOBACK.                                                              
017700*                                                                         
017800 000-HOUSEKEEPING.                                                        
017900     DISPLAY 'HOUSEKEEPING'.                                              
018000     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.                                   
018100*       1987-ERA WINDOWING - BELOW 50 IS 20XX, ELSE 19XX (TKT-1)          
018200     IF  WS-SD-YEAR < 50                                                  
018300         MOVE 20 TO WS-CD-CENTURY                                         
018400     ELSE                                                                 
018500         MOVE 19 TO WS-CD-CENTURY                                         
018600     END-IF                                                               
018700     MOVE WS-SD-YEAR  TO WS-CD-YEAR                                       
018800     MOVE WS-SD-MONTH TO WS-CD-MONTH                                      
018900     MOVE WS-SD-DAY   TO WS-CD-DAY                                        
019000     MOVE WS-CD-YEAR  TO TMLN-H1-DATE-OUT (1:2)                           
019100     MOVE WS-CD-MONTH TO TMLN-H1-DATE-OUT (3:2)                           
019200     MOVE WS-CD-DAY   TO TMLN-H1-DATE-OUT (5:2)                           
019300     MOVE SPACES      TO TMLN-H1-DATE-OUT (7:2)                           
019400     IF  STOCK-RERUN-YES                                                  
019500         DISPLAY 'STKTMLN RUNNING AS A RERUN - UPSI-0 IS ON'              
019600     END-IF                                                               
019700     OPEN INPUT  STOCKJRN                                                 
019800     IF NOT JOURNAL-OK                                                    
019900         DISPLAY 'ERROR OPENING STOCKJRN - STATUS ' FS-JOURNAL            
020000         GO TO 000-EXIT                                                   
020100     END-IF                                                               
020200     OPEN OUTPUT TMLNRPT                                                  
020300     IF NOT TMLN-OK                                                       
020400         DISPLAY 'ERROR OPENING TMLNRPT - STATUS ' FS-TMLN                
020500         GO TO 000-EXIT                                                   
020600     END-IF                                                               
020700     INITIALIZE STOCK-RUN-FIGURES                                         
020800     READ STOCKJRN INTO STOCK-OPER-RECORD                                 
020900         AT END                                                           
021000             SET NO-MORE-RECORDS TO TRUE                                  
021100             GO TO 000-EXIT                                               
021200     END-READ                                                             
021300     ADD 1 TO RECORDS-READ.                                               
021400 000-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700 100-MAINLINE.                                                            
021800     IF OPER-INSTRUMENT-ID NOT = WS-CURRENT-INST                          
021900         MOVE OPER-INSTRUMENT-ID TO WS-CURRENT-INST                       
022000         INITIALIZE WS-RUN-QUANTITY WS-RUN-COST                           
022100         MOVE 'N' TO WS-WAVG-VALID                                        
022200     END-IF                                                               
022300     PERFORM 095-VALIDATE-OPERATION                                       
022400     IF OPERATION-IS-VALID                                                
022500         IF OPER-TYPE-BUY                                                 
022600             PERFORM 110-APPLY-BUY                                        
022700         ELSE                                                             
022800             PERFORM 120-APPLY-SELL                                       
022900         END-IF                                                           
023000         PERFORM 250-COMPUTE-TOTAL-VALUE                                  
023100         PERFORM 130-WRITE-DETAIL                                         
023200     ELSE                                                                 
023300         ADD 1 TO ERROR-RECS                                              
023400     END-IF.                                                              
023500 100-READ-NEXT.                                                           
023600     READ STOCKJRN INTO STOCK-OPER-RECORD                                 
023700         AT END MOVE 'N' TO MORE-RECORDS-SW                               
023800         GO TO 100-EXIT                                                   
023900     END-READ                                                             
024000     ADD 1 TO RECORDS-READ.                                               
024100 100-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400 095-VALIDATE-OPERATION.                                                  
024500     SET OPERATION-IS-VALID TO TRUE                                       
024600     IF NOT OPER-TYPE-BUY AND NOT OPER-TYPE-SELL                          
024700         DISPLAY 'REJECT - BAD OPERATION-TYPE ' OPER-TYPE                 
024800         SET OPERATION-IS-INVALID TO TRUE                                 
024900     END-IF                                                               
025000     IF NOT OPER-CURR-VALID                                               
025100         DISPLAY 'REJECT - BAD CURRENCY ' OPER-CURRENCY                   
025200         SET OPERATION-IS-INVALID TO TRUE                                 
025300     END-IF                                                               
025400     IF OPER-PRICE-MINOR < 0 OR OPER-FEES-MINOR < 0                       
025500         DISPLAY 'REJECT - NEGATIVE PRICE OR FEES'                        
025600         SET OPERATION-IS-INVALID TO TRUE                                 
025700     END-IF                                                               
025800     IF OPER-QUANTITY NOT > 0                                             
025900         DISPLAY 'REJECT - QUANTITY NOT POSITIVE'                         
026000         SET OPERATION-IS-INVALID TO TRUE                                 
026100     END-IF.                                                              
026200*                                                                         
026300 110-APPLY-BUY.                                                           
026400     ADD OPER-QUANTITY TO WS-RUN-QUANTITY                                 
026500     COMPUTE WS-RUN-COST ROUNDED = WS-RUN-COST +                          
026600             (OPER-QUANTITY * OPER-PRICE-MINOR)                           
026700     PERFORM 260-SET-WAVG.                                                
026800*                                                                         
026900 120-APPLY-SELL.                                                          
027000*       THE TIMELINE'S OWN SELL RULE - SUBTRACTS THE FULL                 
027100*       REQUESTED QUANTITY AND ITS AVERAGE-COST VALUE, THEN               
027200*       CLAMPS EACH OF RUN-QUANTITY AND RUN-COST TO ZERO                  
027300*       INDEPENDENTLY.  DOES NOT CAP THE SALE LIKE STKPERF DOES.          
027400     IF WS-RUN-QUANTITY > 0                                               
027500         COMPUTE WS-AVG-PRICE ROUNDED =                                   
027600                 WS-RUN-COST / WS-RUN-QUANTITY                            
027700     ELSE                                                                 
027800         MOVE ZERO TO WS-AVG-PRICE                                        
027900     END-IF                                                               
028000     SUBTRACT OPER-QUANTITY FROM WS-RUN-QUANTITY                          
028100     COMPUTE WS-RUN-COST ROUNDED = WS-RUN-COST -                          
028200             (OPER-QUANTITY * WS-AVG-PRICE)                               
028300     IF WS-RUN-QUANTITY < 0                                               
028400         MOVE ZERO TO WS-RUN-QUANTITY                                     
028500     END-IF                                                               
028600     IF WS-RUN-COST < 0                                                   
028700         MOVE ZERO TO WS-RUN-COST                                         
028800     END-IF                                                               
028900     PERFORM 260-SET-WAVG.                                                
029000*                                                                         
029100 250-COMPUTE-TOTAL-VALUE.                                                 
029200*       OPERATION TOTAL-VALUE = ROUNDED(QTY * PRICE) + FEES -             
029300*       COMPUTED HERE FOR THE CONSOLE TRACE ONLY, NOT PRINTED.            
029400     COMPUTE WS-OPER-TOTAL-VALUE ROUNDED =                                
029500             (OPER-QUANTITY * OPER-PRICE-MINOR) + OPER-FEES-MINOR         
029600     DISPLAY 'OPER TOTAL VALUE = ' WS-OPER-TOTAL-VALUE.                   
029700*                                                                         
029800 260-SET-WAVG.                                                            
029900     IF WS-RUN-QUANTITY > 0                                               
030000         COMPUTE WS-WAVG-PRICE ROUNDED =                                  
030100                 WS-RUN-COST / WS-RUN-QUANTITY                            
030200         SET WAVG-IS-VALID TO TRUE                                        
030300     ELSE                                                                 
030400         MOVE ZERO TO WS-WAVG-PRICE                                       
030500         MOVE 'N' TO WS-WAVG-VALID                                        
030600     END-IF.                                                              
030700*                                                                         
030800 130-WRITE-DETAIL.                                                        
030900     MOVE OPER-TIMESTAMP-X   TO TMLN-TIMESTAMP-OUT                        
031000     MOVE OPER-SYMBOL        TO TMLN-SYMBOL-OUT                           
031100     MOVE OPER-TYPE          TO TMLN-TYPE-OUT                             
031200     COMPUTE WS-CONV-QTY ROUNDED = OPER-QUANTITY                          
031300     MOVE WS-CONV-QTY        TO TMLN-QUANTITY-OUT                         
031400     MOVE OPER-PRICE-MINOR   TO WS-CONV-MINOR                             
031500     PERFORM 260-TO-MAJOR                                                 
031600     MOVE WS-CONV-MAJOR      TO TMLN-PRICE-OUT                            
031700     MOVE OPER-FEES-MINOR    TO WS-CONV-MINOR                             
031800     PERFORM 260-TO-MAJOR                                                 
031900     MOVE WS-CONV-MAJOR      TO TMLN-FEES-OUT                             
032000     COMPUTE WS-CONV-QTY ROUNDED = WS-RUN-QUANTITY                        
032100     MOVE WS-CONV-QTY        TO TMLN-RUN-QTY-OUT                          
032200     MOVE WS-RUN-COST        TO WS-CONV-MINOR                             
032300     PERFORM 260-TO-MAJOR                                                 
032400     MOVE WS-CONV-MAJOR      TO TMLN-RUN-COST-OUT                         
032500     IF WAVG-IS-VALID                                                     
032600         MOVE WS-WAVG-PRICE  TO WS-CONV-MINOR                             
032700         PERFORM 260-TO-MAJOR                                             
032800         MOVE WS-CONV-MAJOR  TO TMLN-WAVG-OUT                             
032900     ELSE                                                                 
033000         MOVE SPACES         TO TMLN-WAVG-OUT                             
033100     END-IF                                                               
033200     IF WS-NUM-LINES-TMLN > 58                                            
033300         PERFORM 140-WRITE-HEADINGS                                       
033400     END-IF                                                               
033500     WRITE TMLNRPT-REC FROM WS-TMLN-DETAIL                                
033600     ADD 1 TO WS-NUM-LINES-TMLN                                           
033700     ADD 1 TO RECORDS-WRITTEN.                                            
033800*                                                                         
033900 260-TO-MAJOR.                                                            
034000*       TO-MAJOR(V) = V / 100, ROUNDED HALF-UP TO 2 DECIMALS.             
034100     COMPUTE WS-CONV-MAJOR ROUNDED = WS-CONV-MINOR / 100.                 
034200*                                                                         
034300 140-WRITE-HEADINGS.                                                      
034400     WRITE TMLNRPT-REC FROM WS-TMLN-HEAD-01 AFTER ADVANCING C01           
034500     WRITE TMLNRPT-REC FROM WS-TMLN-HEAD-02 AFTER ADVANCING 2             
034600     MOVE 4 TO WS-NUM-LINES-TMLN.                                         
034700*                                                                         
034800 200-CLEANUP.                                                             
034900     DISPLAY 'CLEAN-UP'.                                                  
035000     DISPLAY 'STKTMLN RECORDS READ    : ' RECORDS-READ                    
035100     DISPLAY 'STKTMLN RECORDS WRITTEN : ' RECORDS-WRITTEN                 
035200     DISPLAY 'STKTMLN ERROR RECORDS   : ' ERROR-RECS                      
035300     CLOSE STOCKJRN, TMLNRPT                                              
035400     DISPLAY 'NORMAL END OF PROG STKTMLN'.                                
035500 200-EXIT.                                                                
035600     EXIT.                                                                
