000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKFXCV.                                                  
000300 AUTHOR.        S VILLALBA.                                               
000400 INSTALLATION.  IBM-BCP INVESTMENT SERVICES.                              
000500 DATE-WRITTEN.  12-09-1991.                                               
000600 DATE-COMPILED. 12-09-1991.                                               
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800*================================================================*        
000900*  STKFXCV - USD/ARS EXCHANGE-RATE SNAPSHOT BUILDER                       
001000*                                                                         
001100*  READS ONE MANUAL-RATE-ENTRY RECORD CARRYING THE OFFICIAL, MEP          
001200*  AND BLUE USD/ARS QUOTES (AND AN OPTIONAL CUSTOM OVERRIDE) AS           
001300*  SPANISH-LOCALE TEXT - '.' THOUSANDS, ',' DECIMAL - CONVERTS            
001400*  EACH TO MINOR UNITS, DEFAULTS CUSTOM TO THE AVERAGE OF THE             
001500*  THREE WHEN NOT SUPPLIED, AND WRITES ONE STAMPED SNAPSHOT               
001600*  RECORD TO THE EXCHANGE-RATE SNAPSHOT FILE.                             
001700*================================================================*        
001800* C H A N G E   L O G                                            *        
001900*-----------------------------------------------------------------        
002000* 12-09-1991 SGV  INITIAL VERSION                                         
002100* 03-05-1992 SGV  AMBITO-STYLE DECIMAL PARSE - NO NUMVAL (SHOP            
002200*                 STANDARD AVOIDS COMPILER-SPECIFIC INTRINSICS)           
002300* 14-11-1994 RCH  CUSTOM RATE DEFAULTS TO 3-WAY AVERAGE                   
002400* 08-06-1997 LMF  SOURCE FLAG MANUAL/AUTOMATIC ADDED (TKT-1206)           
002500* 21-01-1999 LMF  Y2K - 4-DIGIT YEAR THROUGHOUT, RETEST OK                
002600* 09-09-2003 JMC  VALIDATION - ZERO/ABSENT RATE REJECTED                  
002700* 16-04-2009 JMC  TO-MINOR / TO-MAJOR SPLIT INTO OWN PARAGRAPHS           
002800* 09-11-2016 JMC  720-TO-MAJOR NOW CALLED - ROUND-TRIPS THE               
002900*                 OFFICIAL RATE TO THE CONSOLE TRACE (TKT-1503)           
003000*-----------------------------------------------------------------        
003100*                                                                         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     CLASS STOCK-CCY-CODE  IS 'ARS ' THRU 'USD '                          
003600     UPSI-0 IS STOCK-RERUN-SW                                             
003700         ON STATUS IS STOCK-RERUN-YES                                     
003800         OFF STATUS IS STOCK-RERUN-NO.                                    
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT FXRATEIN  ASSIGN TO FXRATEIN                                  
004200            ORGANIZATION IS SEQUENTIAL.                                   
004300     SELECT FXRATEOT  ASSIGN TO FXRATEOT                                  
004400            ORGANIZATION IS SEQUENTIAL.                                   
004500*                                                                         
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  FXRATEIN                                                             
004900     RECORDING MODE IS F                                                  
005000     LABEL RECORDS ARE STANDARD                                           
005100     RECORD CONTAINS 80 CHARACTERS                                        
005200     BLOCK CONTAINS 0 RECORDS                                             
005300     DATA RECORD IS FXRATEIN-REC.                                         
005400 01  FXRATEIN-REC.                                                        
005500     05  FXIN-CURRENCY          PIC X(03).                                
005600     05  FXIN-SOURCE-FLAG       PIC X(01).                                
005700         88  FXIN-IS-MANUAL         VALUE 'M'.                            
005800         88  FXIN-IS-AUTOMATIC      VALUE 'A'.                            
005900     05  FXIN-OFFICIAL-TXT      PIC X(12).                                
006000     05  FXIN-MEP-TXT           PIC X(12).                                
006100     05  FXIN-BLUE-TXT          PIC X(12).                                
006200     05  FXIN-CUSTOM-TXT        PIC X(12).                                
006300         88  FXIN-CUSTOM-ABSENT     VALUE SPACES.                         
006400     05  FILLER                 PIC X(28).                                
006500 FD  FXRATEOT                                                             
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 102 CHARACTERS                                       
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS FXRATEOT-REC.                                         
007100 01  FXRATEOT-REC                PIC X(102).                              
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400*   FILE STATUS CODES AND SWITCHES                                        
007500 01  STOCK-FILE-STATUSES.                                                 
007600     05  FS-FXRATEIN            PIC X(02).                                
007700         88  FXRATEIN-OK            VALUE '00'.                           
007800     05  FS-FXRATEOT            PIC X(02).                                
007900         88  FXRATEOT-OK            VALUE '00'.                           
008000 77  SW-VALID-RATES             PIC X(01) VALUE 'Y'.                      
008100     88  RATES-ARE-VALID            VALUE 'Y'.                            
008200     88  RATES-ARE-INVALID          VALUE 'N'.                            
008300 01  STOCK-RERUN-SW             PIC X(01) VALUE 'N'.                      
008400     88  STOCK-RERUN-YES            VALUE 'Y'.                            
008500     88  STOCK-RERUN-NO             VALUE 'N'.                            
008600*                                                                         
008700*   THE SNAPSHOT RECORD - SHARED WITH STKPERF VIA THE PRICE               
008800*   SNAPSHOT RUN, LAID OUT IN STKFXREC                                    
008900     COPY STKFXREC.                                                       
009000*                                                                         
009100*   MINOR-UNIT CONVERSION WORK AREA - SHARED SCRATCH FOR                  
009200*   710-TO-MINOR AND 720-TO-MAJOR                                         
009300 01  STOCK-CONVERT-AREA.                                                  
009400     05  WS-CONV-MAJOR              PIC S9(14)V9(04) COMP-3.              
009500     05  WS-CONV-MINOR              PIC S9(18) COMP-3.                    
009600*                                                                         
009700*   AMBITO-STYLE DECIMAL PARSE WORK AREA - CHARACTER BY                   
009800*   CHARACTER, NO NUMVAL OR OTHER INTRINSIC FUNCTION PER SHOP             
009900*   STANDARD.  WS-PARSE-TEXT IS SCANNED LEFT TO RIGHT; EVERY              
010000*   '.' IS SKIPPED (THOUSANDS SEPARATOR), THE FIRST ','                   
010100*   SWITCHES THE ACCUMULATOR FROM INTEGER TO DECIMAL DIGITS.              
010200 01  STOCK-PARSE-AREA.                                                    
010300     05  WS-PARSE-TEXT              PIC X(12).                            
010400     05  WS-PARSE-INT-PART          PIC S9(12) COMP-3.                    
010500     05  WS-PARSE-DEC-PART          PIC S9(04) COMP-3.                    
010600     05  WS-PARSE-DEC-DIGITS        PIC S9(02) COMP VALUE 0.              
010700     05  WS-PARSE-SEEN-COMMA        PIC X(01) VALUE 'N'.                  
010800         88  PARSE-SEEN-COMMA           VALUE 'Y'.                        
010900     05  WS-PARSE-DIGIT             PIC 9(01).                            
011000     05  WS-PARSE-RESULT            PIC S9(12)V9(04) COMP-3.              
011100 01  STOCK-PARSE-SUBSCRIPTS.                                              
011200     05  WS-PARSE-IDX               PIC S9(03) COMP.                      
011300     05  WS-PARSE-CHAR              PIC X(01).                            
011400*                                                                         
011500*   MAJOR-UNIT RATE VALUES AFTER PARSE, BEFORE CONVERSION                 
011600 01  STOCK-RATE-MAJOR-VALUES.                                             
011700     05  WS-OFFICIAL-MAJOR          PIC S9(12)V9(04) COMP-3.              
011800     05  WS-MEP-MAJOR               PIC S9(12)V9(04) COMP-3.              
011900     05  WS-BLUE-MAJOR              PIC S9(12)V9(04) COMP-3.              
012000     05  WS-CUSTOM-MAJOR            PIC S9(12)V9(04) COMP-3.              
012100*                                                                         
012200*   RUN TIMESTAMP FOR THE SNAPSHOT RECORD                                 
012300 01  WS-SYSTEM-DATE-6               PIC 9(06).                            
012400 01  WS-SYSTEM-DATE-PARTS REDEFINES                                       
012500     WS-SYSTEM-DATE-6.                                                    
012600     05  WS-SD-YEAR                 PIC 9(02).                            
012700     05  WS-SD-MONTH                PIC 9(02).                            
012800     05  WS-SD-DAY                  PIC 9(02).                            
012900 01  WS-CURRENT-DATE-NUM            PIC 9(08).                            
013000 01  WS-CURRENT-DATE-PARTS REDEFINES                                      
013100     WS-CURRENT-DATE-NUM.                                                 
013200     05  WS-CD-CENTURY              PIC 9(02).                            
013300     05  WS-CD-YEAR                 PIC 9(02).                            
013400     05  WS-CD-MONTH                PIC 9(02).                            
013500     05  WS-CD-DAY                  PIC 9(02).                            
013600 01  WS-SYSTEM-TIME                 PIC 9(08).                            
013700 01  WS-SYSTEM-TIME-PARTS REDEFINES                                       
013800     WS-SYSTEM-TIME.                                                      
013900     05  WS-ST-HOUR                 PIC 9(02).                            
014000     05  WS-ST-MINUTE               PIC 9(02).                            
014100     05  WS-ST-SECOND               PIC 9(02).                            
014200     05  FILLER                     PIC 9(02).                            
014300*                                                                         
014400 PROCEDURE DIVISION.                                                      
014500     DISPLAY 'INIT FXCV..'.                                               
014600     PERFORM 300-OPEN-FILES.                                              
014700     PERFORM 400-READ-FXRATEIN.                                           
014800     PERFORM 500-MAINLINE.                                                
014900     PERFORM 900-CLOSE-FILES.                                             
015000     GOBACK.                                                              
015100*                                                                         
015200 300-OPEN-FILES.                                                          
015300     OPEN INPUT  FXRATEIN                                                 
015400     IF NOT FXRATEIN-OK                                                   
015500         DISPLAY 'ERROR OPENING FXRATEIN - STATUS ' FS-FXRATEIN           
015600         MOVE +16 TO RETURN-CODE                                          
015700         GOBACK                                                           
015800     END-IF                                                               
015900     OPEN OUTPUT FXRATEOT                                                 
016000     IF NOT FXRATEOT-OK                                                   
016100         DISPLAY 'ERROR OPENING FXRATEOT - STATUS ' FS-FXRATEOT           
016200         MOVE +16 TO RETURN-CODE                                          
016300         GOBACK                                                           
016400     END-IF.                                                              
016500*                                                                         
016600 400-READ-FXRATEIN.                                                       
016700     READ FXRATEIN                                                        
016800         AT END                                                           
016900             DISPLAY 'NO RATE RECORD PRESENT ON FXRATEIN'                 
017000             MOVE +16 TO RETURN-CODE                                      
017100             GOBACK                                                       
017200     END-READ.                                                            
017300*                                                                         
017400 500-MAINLINE.                                                            
017500     IF  STOCK-RERUN-YES                                                  
017600         DISPLAY 'STKFXCV RUNNING AS A RERUN - UPSI-0 IS ON'              
017700     END-IF                                                               
017800     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.                                   
017900     ACCEPT WS-SYSTEM-TIME   FROM TIME.                                   
018000*       1987-ERA WINDOWING - BELOW 50 IS 20XX, ELSE 19XX (TKT-1)          
018100     IF  WS-SD-YEAR < 50                                                  
018200         MOVE 20 TO WS-CD-CENTURY                                         
018300     ELSE                                                                 
018400         MOVE 19 TO WS-CD-CENTURY                                         
018500     END-IF                                                               
018600     MOVE WS-SD-YEAR  TO WS-CD-YEAR                                       
018700     MOVE WS-SD-MONTH TO WS-CD-MONTH                                      
018800     MOVE WS-SD-DAY   TO WS-CD-DAY                                        
018900     PERFORM 190-VALIDATE-RATES                                           
019000     IF RATES-ARE-VALID                                                   
019100         PERFORM 600-BUILD-RATE-SNAPSHOT                                  
019200     ELSE                                                                 
019300         DISPLAY 'FXCV - RATE REJECTED, NO SNAPSHOT WRITTEN'              
019400         MOVE +8 TO RETURN-CODE                                           
019500     END-IF.                                                              
019600*                                                                         
019700 190-VALIDATE-RATES.                                                      
019800*       OFFICIAL, MEP AND BLUE ARE ALL REQUIRED - ABSENT OR ZERO          
019900*       IS AN ERROR FOR A REQUIRED RATE.                                  
020000     SET RATES-ARE-VALID TO TRUE                                          
020100     IF FXIN-OFFICIAL-TXT = SPACES OR FXIN-OFFICIAL-TXT = ZEROS           
020200         DISPLAY 'REJECT - OFFICIAL RATE ABSENT OR ZERO'                  
020300         SET RATES-ARE-INVALID TO TRUE                                    
020400     END-IF                                                               
020500     IF FXIN-MEP-TXT = SPACES OR FXIN-MEP-TXT = ZEROS                     
020600         DISPLAY 'REJECT - MEP RATE ABSENT OR ZERO'                       
020700         SET RATES-ARE-INVALID TO TRUE                                    
020800     END-IF                                                               
020900     IF FXIN-BLUE-TXT = SPACES OR FXIN-BLUE-TXT = ZEROS                   
021000         DISPLAY 'REJECT - BLUE RATE ABSENT OR ZERO'                      
021100         SET RATES-ARE-INVALID TO TRUE                                    
021200     END-IF.                                                              
021300*                                                                         
021400 600-BUILD-RATE-SNAPSHOT.                                                 
021500     MOVE FXIN-OFFICIAL-TXT TO WS-PARSE-TEXT                              
021600     PERFORM 650-PARSE-AMBITO-DECIMAL                                     
021700     MOVE WS-PARSE-RESULT   TO WS-OFFICIAL-MAJOR                          
021800     MOVE FXIN-MEP-TXT      TO WS-PARSE-TEXT                              
021900     PERFORM 650-PARSE-AMBITO-DECIMAL                                     
022000     MOVE WS-PARSE-RESULT   TO WS-MEP-MAJOR                               
022100     MOVE FXIN-BLUE-TXT     TO WS-PARSE-TEXT                              
022200     PERFORM 650-PARSE-AMBITO-DECIMAL                                     
022300     MOVE WS-PARSE-RESULT   TO WS-BLUE-MAJOR                              
022400     IF FXIN-CUSTOM-ABSENT                                                
022500*           CUSTOM DEFAULTS TO THE AVERAGE OF THE OTHER THREE,            
022600*           COMPUTED ON THE MAJOR-UNIT VALUES.                            
022700         COMPUTE WS-CUSTOM-MAJOR ROUNDED =                                
022800            (WS-OFFICIAL-MAJOR + WS-MEP-MAJOR + WS-BLUE-MAJOR) / 3        
022900     ELSE                                                                 
023000         MOVE FXIN-CUSTOM-TXT TO WS-PARSE-TEXT                            
023100         PERFORM 650-PARSE-AMBITO-DECIMAL                                 
023200         MOVE WS-PARSE-RESULT TO WS-CUSTOM-MAJOR                          
023300     END-IF                                                               
023400     MOVE WS-OFFICIAL-MAJOR TO WS-CONV-MAJOR                              
023500     PERFORM 710-TO-MINOR                                                 
023600     MOVE WS-CONV-MINOR     TO FXRATE-OFFICIAL-MINOR                      
023700*       ROUND-TRIP THE OFFICIAL RATE BACK TO MAJOR UNITS FOR THE          
023800*       CONSOLE TRACE ONLY - CONFIRMS NO PRECISION WAS LOST ON            
023900*       THE WAY INTO THE MINOR-UNIT FIELD ABOVE.                          
024000     PERFORM 720-TO-MAJOR                                                 
024100     DISPLAY 'FXCV - OFFICIAL RATE MAJOR = ' WS-CONV-MAJOR                
024200     MOVE WS-MEP-MAJOR      TO WS-CONV-MAJOR                              
024300     PERFORM 710-TO-MINOR                                                 
024400     MOVE WS-CONV-MINOR     TO FXRATE-MEP-MINOR                           
024500     MOVE WS-BLUE-MAJOR     TO WS-CONV-MAJOR                              
024600     PERFORM 710-TO-MINOR                                                 
024700     MOVE WS-CONV-MINOR     TO FXRATE-BLUE-MINOR                          
024800     MOVE WS-CUSTOM-MAJOR   TO WS-CONV-MAJOR                              
024900     PERFORM 710-TO-MINOR                                                 
025000     MOVE WS-CONV-MINOR     TO FXRATE-CUSTOM-MINOR                        
025100     COMPUTE FXRATE-TS-YEAR = (WS-CD-CENTURY * 100) + WS-CD-YEAR          
025200     MOVE WS-CD-MONTH       TO FXRATE-TS-MONTH                            
025300     MOVE WS-CD-DAY         TO FXRATE-TS-DAY                              
025400     MOVE WS-ST-HOUR        TO FXRATE-TS-HOUR                             
025500     MOVE WS-ST-MINUTE      TO FXRATE-TS-MINUTE                           
025600     MOVE WS-ST-SECOND      TO FXRATE-TS-SECOND                           
025700     MOVE FXIN-CURRENCY     TO FXRATE-CURRENCY                            
025800     IF FXIN-IS-AUTOMATIC                                                 
025900         SET FXRATE-SRC-AUTOMATIC TO TRUE                                 
026000     ELSE                                                                 
026100         SET FXRATE-SRC-MANUAL TO TRUE                                    
026200     END-IF                                                               
026300     WRITE FXRATEOT-REC FROM STOCK-FXRATE-RECORD                          
026400     DISPLAY 'FXCV - SNAPSHOT WRITTEN FOR ' FXIN-CURRENCY.                
026500*                                                                         
026600 650-PARSE-AMBITO-DECIMAL.                                                
026700*       CHARACTER-BY-CHARACTER SPANISH-LOCALE PARSE.  '.' IS              
026800*       SKIPPED (THOUSANDS SEPARATOR).  THE FIRST ',' SWITCHES            
026900*       THE ACCUMULATOR FROM THE INTEGER PART TO THE DECIMAL              
027000*       PART.  NO NUMVAL, NO OTHER INTRINSIC FUNCTION USED.               
027100     MOVE ZERO TO WS-PARSE-INT-PART WS-PARSE-DEC-PART                     
027200     MOVE ZERO TO WS-PARSE-DEC-DIGITS                                     
027300     MOVE 'N'  TO WS-PARSE-SEEN-COMMA                                     
027400     PERFORM 655-PARSE-ONE-CHAR VARYING WS-PARSE-IDX FROM 1 BY 1          
027500             UNTIL WS-PARSE-IDX > 12                                      
027600     EVALUATE WS-PARSE-DEC-DIGITS                                         
027700         WHEN 0                                                           
027800             COMPUTE WS-PARSE-RESULT = WS-PARSE-INT-PART                  
027900         WHEN 1                                                           
028000             COMPUTE WS-PARSE-RESULT =                                    
028100                     WS-PARSE-INT-PART + (WS-PARSE-DEC-PART / 10)         
028200         WHEN 2                                                           
028300             COMPUTE WS-PARSE-RESULT =                                    
028400                     WS-PARSE-INT-PART + (WS-PARSE-DEC-PART / 100)        
028500         WHEN OTHER                                                       
028600             COMPUTE WS-PARSE-RESULT =                                    
028700                WS-PARSE-INT-PART + (WS-PARSE-DEC-PART / 1000)            
028800     END-EVALUATE.                                                        
028900*                                                                         
029000 655-PARSE-ONE-CHAR.                                                      
029100     MOVE WS-PARSE-TEXT (WS-PARSE-IDX:1) TO WS-PARSE-CHAR                 
029200     EVALUATE WS-PARSE-CHAR                                               
029300         WHEN '.'                                                         
029400             CONTINUE                                                     
029500         WHEN ','                                                         
029600             MOVE 'Y' TO WS-PARSE-SEEN-COMMA                              
029700         WHEN SPACE                                                       
029800             CONTINUE                                                     
029900         WHEN '0' THRU '9'                                                
030000             MOVE WS-PARSE-CHAR TO WS-PARSE-DIGIT                         
030100             IF PARSE-SEEN-COMMA                                          
030200                 COMPUTE WS-PARSE-DEC-PART =                              
030300                         (WS-PARSE-DEC-PART * 10) + WS-PARSE-DIGIT        
030400                 ADD 1 TO WS-PARSE-DEC-DIGITS                             
030500             ELSE                                                         
030600                 COMPUTE WS-PARSE-INT-PART =                              
030700                         (WS-PARSE-INT-PART * 10) + WS-PARSE-DIGIT        
030800             END-IF                                                       
030900         WHEN OTHER                                                       
031000             CONTINUE                                                     
031100     END-EVALUATE.                                                        
031200*                                                                         
031300 710-TO-MINOR.                                                            
031400*       TO-MINOR(V) = V * 100, ROUNDED HALF-UP TO AN INTEGER.             
031500     COMPUTE WS-CONV-MINOR ROUNDED = WS-CONV-MAJOR * 100.                 
031600*                                                                         
031700 720-TO-MAJOR.                                                            
031800*       TO-MAJOR(V) = V / 100 EXACTLY, 2 DECIMAL PLACES.                  
031900     COMPUTE WS-CONV-MAJOR = WS-CONV-MINOR / 100.                         
032000*                                                                         
032100 900-CLOSE-FILES.                                                         
032200     CLOSE FXRATEIN, FXRATEOT                                             
032300     DISPLAY 'NORMAL END OF PROG STKFXCV'.                                
