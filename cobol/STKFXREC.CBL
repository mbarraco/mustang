000100*================================================================*        
000200*   STKFXREC  --  USD/ARS EXCHANGE RATE SNAPSHOT                 *        
000300*   OFFICIAL / MEP / BLUE QUOTES PLUS A CUSTOM RATE THAT         *        
000400*   DEFAULTS TO THE AVERAGE OF THE THREE.  BUILT BY STKFXCV.     *        
000500*================================================================*        
000600* CHANGE LOG                                                     *        
000700*-----------------------------------------------------------------        
000800* 05-11-1990 RCH  INITIAL LAYOUT - OFFICIAL RATE ONLY                     
000900* 21-03-1992 RCH  ADDED MEP AND BLUE QUOTES PER TREASURY REQ              
001000* 09-02-1999 LMF  Y2K - TIMESTAMP CARRIES 4-DIGIT YEAR                    
001100* 17-10-2003 SGV  ADDED CUSTOM RATE AND SOURCE FLAG (REQ-0618)            
001200*-----------------------------------------------------------------        
001300 01  STOCK-FXRATE-RECORD.                                                 
001400     05  FXRATE-TIMESTAMP            PIC X(14).                           
001500     05  FXRATE-TS-PARTS REDEFINES                                        
001600         FXRATE-TIMESTAMP.                                                
001700         10  FXRATE-TS-YEAR          PIC 9(04).                           
001800         10  FXRATE-TS-MONTH         PIC 9(02).                           
001900         10  FXRATE-TS-DAY           PIC 9(02).                           
002000         10  FXRATE-TS-HOUR          PIC 9(02).                           
002100         10  FXRATE-TS-MINUTE        PIC 9(02).                           
002200         10  FXRATE-TS-SECOND        PIC 9(02).                           
002300*       QUOTED CURRENCY VERSUS ARS - NORMALLY USD                         
002400     05  FXRATE-CURRENCY             PIC X(03).                           
002500     05  FXRATE-OFFICIAL-MINOR       PIC S9(18).                          
002600     05  FXRATE-MEP-MINOR            PIC S9(18).                          
002700     05  FXRATE-BLUE-MINOR           PIC S9(18).                          
002800*       OVERRIDE OR DERIVED AVERAGE OF THE THREE ABOVE                    
002900     05  FXRATE-CUSTOM-MINOR         PIC S9(18).                          
003000     05  FXRATE-SOURCE               PIC X(09).                           
003100         88  FXRATE-SRC-AUTOMATIC        VALUE 'AUTOMATIC'.               
003200         88  FXRATE-SRC-MANUAL           VALUE 'MANUAL   '.               
003300     05  FILLER                      PIC X(04).                           
