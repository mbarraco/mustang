000100*================================================================*        
000200*   STKPXREC  --  LATEST PRICE SNAPSHOT PER INSTRUMENT           *        
000300*   ONE ENTRY PER INSTRUMENT, KEPT SORTED BY INSTRUMENT-ID SO    *        
000400*   STKPERF CAN LOAD IT INTO A TABLE AND SEARCH ALL AGAINST IT.  *        
000500*================================================================*        
000600* CHANGE LOG                                                     *        
000700*-----------------------------------------------------------------        
000800* 11-02-1989 RCH  INITIAL LAYOUT - LAST PRICE ONLY                        
000900* 27-06-1990 RCH  ADDED OPEN/HIGH/LOW AND VOLUME PER FEED REQ             
001000* 30-01-1999 LMF  Y2K - AS-OF CARRIES 4-DIGIT YEAR                        
001100* 12-04-2002 SGV  ADDED DATA-SOURCE TAG (AMBITO/YAHOO/ALPHA)              
001200*-----------------------------------------------------------------        
001300 01  STOCK-PRICE-RECORD.                                                  
001400     05  PRICE-INSTRUMENT-ID         PIC 9(06).                           
001500     05  PRICE-SYMBOL                PIC X(20).                           
001600     05  PRICE-AS-OF-NUM             PIC 9(14).                           
001700     05  PRICE-AS-OF-X REDEFINES                                          
001800         PRICE-AS-OF-NUM             PIC X(14).                           
001900*       LAST TRADE PRICE - MINOR UNITS                                    
002000     05  PRICE-LAST-MINOR            PIC S9(18).                          
002100*       OPENING PRICE - ZERO MEANS NOT SUPPLIED BY THE FEED               
002200     05  PRICE-OPEN-MINOR            PIC S9(18).                          
002300*       SESSION HIGH - ZERO MEANS NOT SUPPLIED                            
002400     05  PRICE-HIGH-MINOR            PIC S9(18).                          
002500*       SESSION LOW - ZERO MEANS NOT SUPPLIED                             
002600     05  PRICE-LOW-MINOR             PIC S9(18).                          
002700*       TRADED VOLUME - ZERO MEANS NOT SUPPLIED                           
002800     05  PRICE-VOLUME                PIC 9(15).                           
002900     05  PRICE-DATA-SOURCE           PIC X(16).                           
003000         88  PRICE-SRC-ALPHA-VANTAGE     VALUE 'ALPHAVANTAGE    '.        
003100         88  PRICE-SRC-YAHOO             VALUE 'YAHOOFINANCE    '.        
003200         88  PRICE-SRC-AMBITO            VALUE 'AMBITO          '.        
003300     05  FILLER                      PIC X(03).                           
