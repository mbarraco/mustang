000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    STKPERF.                                                  
000300 AUTHOR.        R CHIRINOS.                                               
000400 INSTALLATION.  IBM-BCP INVESTMENT SERVICES.                              
000500 DATE-WRITTEN.  14-03-1989.                                               
000600 DATE-COMPILED. 14-03-1989.                                               
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800*================================================================*        
000900*  STKPERF - PORTFOLIO POSITION / PERFORMANCE ENGINE                      
001000*                                                                         
001100*  WEIGHTED-AVERAGE-COST ACCOUNTING OVER THE SORTED OPERATIONS            
001200*  JOURNAL.  FOR EACH INSTRUMENT: RUNS BUY/SELL ENTRIES IN                
001300*  TIMESTAMP ORDER, CAPS OVERSELLS AT THE HELD QUANTITY, WRITES           
001400*  A REALIZED-GAIN LINE PER MATCHED SALE, THEN PRICES THE OPEN            
001500*  POSITION AGAINST THE LATEST SNAPSHOT AND WRITES ONE LINE TO            
001600*  THE PORTFOLIO SUMMARY REPORT.  A FINAL 'PORTFOLIO TOTALS' LINE         
001700*  SUMS QUANTITY, COST, MARKET VALUE, UNREALIZED AND REALIZED             
001800*  GAIN ACROSS ALL INSTRUMENTS.                                           
001900*================================================================*        
002000* C H A N G E   L O G                                            *        
002100*-----------------------------------------------------------------        
002200* 14-03-1989 RCH  INITIAL VERSION - WEIGHTED AVG COST ENGINE              
002300* 02-07-1989 RCH  ADDED REALIZED GAIN DETAIL REPORT                       
002400* 22-11-1990 LMF  PRICE SNAPSHOT TABLE LOAD - SEARCH ALL LOOKUP           
002500* 09-04-1991 LMF  OVERSELL CAP - MATCHED QTY NEVER EXCEEDS HELD           
002600* 30-09-1992 RCH  PAGE-BREAK LOGIC ON SUMMARY REPORT (TKT-1091)           
002700* 17-02-1994 SGV  PORTFOLIO TOTALS LINE ADDED (TKT-1204)                  
002800* 21-06-1996 SGV  UNREALIZED GAIN = MKT VALUE LESS REMAINING COST         
002900* 08-01-1998 LMF  INCREASED PRICE TABLE TO 500 INSTRUMENTS                
003000* 14-01-1999 LMF  Y2K - 4-DIGIT YEAR THROUGHOUT, RETEST OK                
003100* 11-05-2000 LMF  FILE STATUS CHECKED ON EVERY OPEN (TKT-1340)            
003200* 19-08-2002 SGV  REALIZED GAIN SUBTOTAL AT INSTRUMENT BREAK              
003300* 03-03-2005 JMC  VALIDATION OF OPERATION-TYPE / CURRENCY ADDED           
003400* 27-11-2008 JMC  RUN-COST KEPT TO 4 DECIMALS INTERNALLY (REQ-771)        
003500* 15-09-2013 DRV  MINOR - DISPLAY TUNING FOR OPERATOR CONSOLE             
003600* 04-02-2015 JMC  SALES-MATCHED RESET PER INSTRUMENT (REQ-822) -          
003700*                 STALE FLAG WAS CARRYING A SUBTOTAL LINE FORWARD         
003800*                 ONTO INSTRUMENTS WITH NO MATCHED SALE                   
003900* 30-06-2016 DRV  REPORT LINES NOW CONVERTED TO MAJOR UNITS BEFORE        
004000*                 THE MOVE (TKT-1477) - DOLLAR FIGURES WERE               
004100*                 PRINTING 100X TOO LARGE ON ALL THREE REPORTS            
004200* 12-08-2016 DRV  705-TO-MAJOR NOW ROUNDED HALF-UP (TKT-1481) -           
004300*                 PLAIN MOVE WAS TRUNCATING FRACTIONAL CENTS; ALSO        
004400*                 ROUNDED QUANTITY TO 0 DP BEFORE REPORT LINE MOVE        
004500* 09-11-2016 JMC  230-CLOSE-INSTRUMENT PRICE-FOUND RESET WAS A            
004600*                 NO-OP (BAD SET VERB ON A NON-CONDITION ITEM) -          
004700*                 CHANGED TO MOVE (TKT-1502)                              
004800*-----------------------------------------------------------------        
004900*                                                                         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-370.                                                
005300 OBJECT-COMPUTER. IBM-370.                                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS STOCK-OPER-CODE  IS 'BUY ' THRU 'SELL'                         
005700     UPSI-0 IS STOCK-RERUN-SW                                             
005800         ON STATUS IS STOCK-RERUN-YES                                     
005900         OFF STATUS IS STOCK-RERUN-NO.                                    
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT STOCKJRN  ASSIGN TO STOCKJRN                                  
006300            FILE STATUS IS FS-JOURNAL.                                    
006400*                                                                         
006500     SELECT STOCKPRC  ASSIGN TO STOCKPRC                                  
006600            FILE STATUS IS FS-PRICE.                                      
006700*                                                                         
006800     SELECT PSUMRPT   ASSIGN TO PSUMRPT                                   
006900            FILE STATUS IS FS-PSUM.                                       
007000*                                                                         
007100     SELECT RLZDRPT   ASSIGN TO RLZDRPT                                   
007200            FILE STATUS IS FS-RLZD.                                       
007300*                                                                         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  STOCKJRN                                                             
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD                                           
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     RECORD CONTAINS 105 CHARACTERS                                       
008100     DATA RECORD IS STOCKJRN-REC.                                         
008200 01  STOCKJRN-REC                   PIC X(105).                           
008300 FD  STOCKPRC                                                             
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     BLOCK CONTAINS 0 RECORDS                                             
008700     RECORD CONTAINS 146 CHARACTERS                                       
008800     DATA RECORD IS STOCKPRC-REC.                                         
008900 01  STOCKPRC-REC                   PIC X(146).                           
009000 FD  PSUMRPT                                                              
009100     RECORDING MODE IS F                                                  
009200     RECORD CONTAINS 132 CHARACTERS                                       
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     DATA RECORD IS PSUMRPT-REC.                                          
009500 01  PSUMRPT-REC                    PIC X(132).                           
009600 FD  RLZDRPT                                                              
009700     RECORDING MODE IS F                                                  
009800     RECORD CONTAINS 132 CHARACTERS                                       
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     DATA RECORD IS RLZDRPT-REC.                                          
010100 01  RLZDRPT-REC                    PIC X(132).                           
010200*                                                                         
010300 WORKING-STORAGE SECTION.                                                 
010400*   FILE STATUS AND SWITCHES                                              
010500 01  STOCK-FILE-STATUSES.                                                 
010600     05  FS-JOURNAL                 PIC X(02).                            
010700         88  JOURNAL-OK                  VALUE '00'.                      
010800     05  FS-PRICE                   PIC X(02).                            
010900         88  PRICE-OK                    VALUE '00'.                      
011000     05  FS-PSUM                    PIC X(02).                            
011100         88  PSUM-OK                     VALUE '00'.                      
011200     05  FS-RLZD                    PIC X(02).                            
011300         88  RLZD-OK                     VALUE '00'.                      
011400     05  FILLER                     PIC X(02).                            
011500 01  SW-SWITCH-VARS.                                                      
011600     05  SW-END-JOURNAL             PIC X VALUE 'N'.                      
011700         88  NO-MORE-JOURNAL             VALUE 'Y'.                       
011800     05  SW-END-PRICE               PIC X VALUE 'N'.                      
011900         88  NO-MORE-PRICE               VALUE 'Y'.                       
012000     05  SW-VALID-OPER              PIC X VALUE 'Y'.                      
012100         88  OPERATION-IS-VALID          VALUE 'Y'.                       
012200         88  OPERATION-IS-INVALID        VALUE 'N'.                       
012300     05  SW-PRICE-FOUND             PIC X VALUE 'N'.                      
012400         88  PRICE-WAS-FOUND             VALUE 'Y'.                       
012500     05  STOCK-RERUN-SW             PIC X VALUE 'N'.                      
012600         88  STOCK-RERUN-YES             VALUE 'Y'.                       
012700         88  STOCK-RERUN-NO              VALUE 'N'.                       
012800*                                                                         
012900*   THE JOURNAL RECORD - SEE STKOPREC FOR FULL FIELD NOTES                
013000     COPY STKOPREC.                                                       
013100*                                                                         
013200*   ONE-DEEP WORK AREA USED WHILE LOADING THE PRICE TABLE                 
013300     COPY STKPXREC.                                                       
013400*                                                                         
013500*   PRICE SNAPSHOT TABLE - LOADED ONCE, SORTED BY INSTRUMENT-ID,          
013600*   SEARCHED ALL (BINARY SEARCH) IN PLACE OF A KEYED READ - SAME          
013700*   BINARY-SEARCH LOOKUP IDIOM USED ELSEWHERE IN THE SHOP.                
013800 01  WS-PRICE-TABLE.                                                      
013900     05  WS-PRICE-ENTRY OCCURS 500 TIMES                                  
014000             ASCENDING KEY IS WS-PRICE-INST-ID                            
014100             INDEXED BY PRICE-IDX.                                        
014200         10  WS-PRICE-INST-ID       PIC 9(06).                            
014300         10  WS-PRICE-SYMBOL        PIC X(20).                            
014400         10  WS-PRICE-LAST-MINOR    PIC S9(18).                           
014500         10  FILLER                 PIC X(04).                            
014600 77  WS-PRICE-COUNT                 PIC S9(05) COMP VALUE 0.              
014700 77  WS-PRICE-MAX                   PIC S9(05) COMP VALUE 500.            
014800*                                                                         
014900*   COUNTERS, SUBSCRIPTS AND RECORD COUNTS - ALL COMP PER SHOP STD        
015000 01  STOCK-COUNTERS.                                                      
015100     05  WS-RECS-READ               PIC S9(07) COMP VALUE 0.              
015200     05  WS-RECS-REJECTED           PIC S9(07) COMP VALUE 0.              
015300     05  WS-INSTRUMENTS-DONE        PIC S9(05) COMP VALUE 0.              
015400     05  WS-SALES-MATCHED           PIC S9(07) COMP VALUE 0.              
015500     05  WS-NUM-LINES-PSUM          PIC S9(04) COMP VALUE 99.             
015600     05  WS-NUM-LINES-RLZD          PIC S9(04) COMP VALUE 99.             
015700     05  FILLER                     PIC X(02).                            
015800*                                                                         
015900*   RUNNING POSITION FOR THE INSTRUMENT CURRENTLY IN CONTROL              
016000*   BREAK - PACKED, KEEPS 4 DECIMAL DIGITS OF WORKING PRECISION           
016100*   PER SHOP STD.                                                         
016200 01  STOCK-RUN-FIGURES.                                                   
016300     05  WS-RUN-QUANTITY            PIC S9(16)V9(04) COMP-3.              
016400     05  WS-RUN-COST                PIC S9(18)V9(04) COMP-3.              
016500     05  WS-AVG-COST                PIC S9(14)V9(04) COMP-3.              
016600     05  WS-MATCHED-QTY             PIC S9(16)V9(04) COMP-3.              
016700     05  WS-REALIZED                PIC S9(14)V9(04) COMP-3.              
016800     05  WS-TOTAL-REALIZED          PIC S9(14)V9(04) COMP-3.              
016900     05  WS-MARKET-VALUE            PIC S9(14)V9(04) COMP-3.              
017000     05  WS-WAVG-PRICE              PIC S9(14)V9(04) COMP-3.              
017100     05  WS-UNREALIZED-GAIN         PIC S9(14)V9(04) COMP-3.              
017200     05  WS-CURRENT-INST            PIC 9(06).                            
017300     05  FILLER                     PIC X(04).                            
017400*                                                                         
017500*   PORTFOLIO GRAND TOTALS - ACCUMULATED ACROSS ALL INSTRUMENTS           
017600 01  STOCK-PORTFOLIO-TOTALS.                                              
017700     05  WS-PORT-QUANTITY           PIC S9(16)V9(04) COMP-3.              
017800     05  WS-PORT-COST               PIC S9(18)V9(04) COMP-3.              
017900     05  WS-PORT-MKT-VALUE          PIC S9(18)V9(04) COMP-3.              
018000     05  WS-PORT-UNREALIZED         PIC S9(18)V9(04) COMP-3.              
018100     05  WS-PORT-REALIZED           PIC S9(18)V9(04) COMP-3.              
018200     05  FILLER                     PIC X(04).                            
018300*                                                                         
018400*   SCRATCH PAIR FOR THE 705-TO-MAJOR STEP - EVERY DOLLAR FIGURE          
018500*   THAT LANDS ON A REPORT LINE PASSES THROUGH HERE FIRST SO THE          
018600*   2-DECIMAL EDITED FIELD SHOWS MAJOR UNITS, NOT THE MINOR-UNIT          
018700*   WORKING VALUE.                                                        
018800 01  STOCK-CONVERT-AREA.                                                  
018900     05  WS-CONV-MINOR              PIC S9(18)V9(04) COMP-3.              
019000     05  WS-CONV-MAJOR              PIC S9(14)V9(04) COMP-3.              
019100     05  WS-CONV-QTY                PIC S9(16) COMP-3.                    
019200*                                                                         
019300*   CURRENT SYSTEM DATE - USED ON REPORT HEADINGS ONLY                    
019400 01  WS-SYSTEM-DATE-6               PIC 9(06).                            
019500 01  WS-SYSTEM-DATE-PARTS REDEFINES                                       
019600     WS-SYSTEM-DATE-6.                                                    
019700     05  WS-SD-YEAR                 PIC 9(02).                            
019800     05  WS-SD-MONTH                PIC 9(02).                            
019900     05  WS-SD-DAY                  PIC 9(02).                            
020000 01  WS-CURRENT-DATE-NUM            PIC 9(08).                            
020100 01  WS-CURRENT-DATE-PARTS REDEFINES                                      
020200     WS-CURRENT-DATE-NUM.                                                 
020300     05  WS-CD-CENTURY              PIC 9(02).                            
020400     05  WS-CD-YEAR                 PIC 9(02).                            
020500     05  WS-CD-MONTH                PIC 9(02).                            
020600     05  WS-CD-DAY                  PIC 9(02).                            
020700*                                                                         
020800*   PORTFOLIO SUMMARY REPORT - HEADINGS AND DETAIL LINE                   
020900 01  WS-PSUM-HEAD-01.                                                     
021000     05  FILLER                  PIC X(01) VALUE SPACE.                   
021100     05  FILLER                  PIC X(38)                                
021200         VALUE 'STOCK PORTFOLIO - PERFORMANCE SUMMARY'.                   
021300     05  FILLER                  PIC X(06) VALUE SPACES.                  
021400     05  PSUM-H1-DATE-OUT        PIC X(08).                               
021500     05  FILLER                  PIC X(79) VALUE SPACES.                  
021600 01  WS-PSUM-HEAD-02.                                                     
021700     05  FILLER                  PIC X(01) VALUE SPACE.                   
021800     05  FILLER                  PIC X(20) VALUE 'SYMBOL'.                
021900     05  FILLER                  PIC X(14) VALUE 'OPEN QUANTITY'.         
022000     05  FILLER                  PIC X(14) VALUE 'COST BASIS'.            
022100     05  FILLER                  PIC X(12) VALUE 'AVG PRICE'.             
022200     05  FILLER                  PIC X(12) VALUE 'LAST PRICE'.            
022300     05  FILLER                  PIC X(14) VALUE 'MARKET VALUE'.          
022400     05  FILLER                  PIC X(14) VALUE 'UNREALIZED'.            
022500     05  FILLER                  PIC X(14) VALUE 'REALIZED'.              
022600     05  FILLER                  PIC X(17) VALUE SPACES.                  
022700 01  WS-PSUM-DETAIL.                                                      
022800     05  FILLER                  PIC X(01) VALUE SPACE.                   
022900     05  PSUM-SYMBOL-OUT         PIC X(20).                               
023000     05  PSUM-QUANTITY-OUT       PIC Z,ZZZ,ZZZ,ZZ9.                       
023100     05  FILLER                  PIC X(01) VALUE SPACE.                   
023200     05  PSUM-COST-OUT           PIC $,$$$,$$$,$$9.99.                    
023300     05  PSUM-WAVG-OUT           PIC $$$,$$9.99.                          
023400     05  PSUM-LAST-PRICE-OUT     PIC $$$,$$9.99.                          
023500     05  PSUM-MKT-VALUE-OUT      PIC $,$$$,$$$,$$9.99.                    
023600     05  PSUM-UNREALIZED-OUT     PIC -$,$$$,$$9.99.                       
023700     05  PSUM-REALIZED-OUT       PIC -$,$$$,$$9.99.                       
023800     05  FILLER                  PIC X(19) VALUE SPACES.                  
023900*                                                                         
024000*   REALIZED-GAIN DETAIL REPORT - HEADINGS AND DETAIL LINE                
024100 01  WS-RLZD-HEAD-01.                                                     
024200     05  FILLER                  PIC X(01) VALUE SPACE.                   
024300     05  FILLER                  PIC X(39)                                
024400         VALUE 'STOCK PORTFOLIO - REALIZED GAIN DETAIL'.                  
024500     05  FILLER                  PIC X(05) VALUE SPACES.                  
024600     05  RLZD-H1-DATE-OUT        PIC X(08).                               
024700     05  FILLER                  PIC X(79) VALUE SPACES.                  
024800 01  WS-RLZD-HEAD-02.                                                     
024900     05  FILLER                  PIC X(01) VALUE SPACE.                   
025000     05  FILLER                  PIC X(20) VALUE 'SYMBOL'.                
025100     05  FILLER                  PIC X(16) VALUE 'SALE TIMESTAMP'.        
025200     05  FILLER                  PIC X(14) VALUE 'QUANTITY'.              
025300     05  FILLER                  PIC X(12) VALUE 'AVG COST'.              
025400     05  FILLER                  PIC X(12) VALUE 'SALE PRICE'.            
025500     05  FILLER                  PIC X(14) VALUE 'REALIZED GAIN'.         
025600     05  FILLER                  PIC X(43) VALUE SPACES.                  
025700 01  WS-RLZD-DETAIL.                                                      
025800     05  FILLER                  PIC X(01) VALUE SPACE.                   
025900     05  RLZD-SYMBOL-OUT         PIC X(20).                               
026000     05  RLZD-TIMESTAMP-OUT      PIC X(14).                               
026100     05  FILLER                  PIC X(02) VALUE SPACES.                  
026200     05  RLZD-QUANTITY-OUT       PIC Z,ZZZ,ZZZ,ZZ9.                       
026300     05  RLZD-AVG-COST-OUT       PIC $$$,$$9.99.                          
026400     05  RLZD-SALE-PRICE-OUT     PIC $$$,$$9.99.                          
026500     05  RLZD-REALIZED-OUT       PIC -$,$$$,$$9.99.                       
026600     05  FILLER                  PIC X(49) VALUE SPACES.                  
026700 01  WS-RLZD-SUBTOTAL.                                                    
026800     05  FILLER                  PIC X(01) VALUE SPACE.                   
026900     05  FILLER                  PIC X(27)                                
027000         VALUE '  INSTRUMENT TOTAL REALIZED'.                             
027100     05  RLZD-SUBTOT-OUT         PIC -$,$$$,$$$,$$9.99.                   
027200     05  FILLER                  PIC X(87) VALUE SPACES.                  
027300*                                                                         
027400 01  WS-PORT-TOTALS-LINE.                                                 
027500     05  FILLER                  PIC X(01) VALUE SPACE.                   
027600     05  FILLER                  PIC X(20)                                
027700         VALUE 'PORTFOLIO TOTALS'.                                        
027800     05  PORT-QUANTITY-OUT       PIC Z,ZZZ,ZZZ,ZZ9.                       
027900     05  FILLER                  PIC X(01) VALUE SPACE.                   
028000     05  PORT-COST-OUT           PIC $,$$$,$$$,$$9.99.                    
028100     05  FILLER                  PIC X(12) VALUE SPACES.                  
028200     05  FILLER                  PIC X(12) VALUE SPACES.                  
028300     05  PORT-MKT-VALUE-OUT      PIC $,$$$,$$$,$$9.99.                    
028400     05  PORT-UNREALIZED-OUT     PIC -$,$$$,$$9.99.                       
028500     05  PORT-REALIZED-OUT       PIC -$,$$$,$$9.99.                       
028600     05  FILLER                  PIC X(15) VALUE SPACES.                  
028700*                                                                         
028800 PROCEDURE DIVISION.                                                      
028900 000-MAINLINE.                                                            
029000     PERFORM 050-HOUSEKEEPING.                                            
029100     PERFORM 200-PROCESS-INSTRUMENT UNTIL NO-MORE-JOURNAL.                
029200     PERFORM 900-WRAP-UP.                                                 
029300     MOVE +0 TO RETURN-CODE.                                              
029400     GOBACK.                                                              
029500*                                                                         
029600 050-HOUSEKEEPING.                                                        
029700     DISPLAY 'INIT STKPERF - PORTFOLIO PERFORMANCE ENGINE'.               
029800     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.                                   
029900*       1987-ERA WINDOWING - BELOW 50 IS 20XX, ELSE 19XX (TKT-1)          
030000     IF  WS-SD-YEAR < 50                                                  
030100         MOVE 20 TO WS-CD-CENTURY                                         
030200     ELSE                                                                 
030300         MOVE 19 TO WS-CD-CENTURY                                         
030400     END-IF                                                               
030500     MOVE WS-SD-YEAR  TO WS-CD-YEAR                                       
030600     MOVE WS-SD-MONTH TO WS-CD-MONTH                                      
030700     MOVE WS-SD-DAY   TO WS-CD-DAY                                        
030800     MOVE WS-CD-YEAR  TO PSUM-H1-DATE-OUT (1:2)                           
030900     MOVE WS-CD-MONTH TO PSUM-H1-DATE-OUT (3:2)                           
031000     MOVE WS-CD-DAY   TO PSUM-H1-DATE-OUT (5:2)                           
031100     MOVE SPACES      TO PSUM-H1-DATE-OUT (7:2)                           
031200     MOVE PSUM-H1-DATE-OUT TO RLZD-H1-DATE-OUT                            
031300     IF  STOCK-RERUN-YES                                                  
031400         DISPLAY 'STKPERF RUNNING AS A RERUN - UPSI-0 IS ON'              
031500     END-IF                                                               
031600     OPEN INPUT  STOCKJRN                                                 
031700     IF NOT JOURNAL-OK                                                    
031800        DISPLAY 'ERROR OPENING STOCKJRN - STATUS ' FS-JOURNAL             
031900        GO TO 950-ERROR                                                   
032000     END-IF                                                               
032100     OPEN INPUT  STOCKPRC                                                 
032200     IF NOT PRICE-OK                                                      
032300        DISPLAY 'ERROR OPENING STOCKPRC - STATUS ' FS-PRICE               
032400        GO TO 950-ERROR                                                   
032500     END-IF                                                               
032600     OPEN OUTPUT PSUMRPT                                                  
032700     IF NOT PSUM-OK                                                       
032800        DISPLAY 'ERROR OPENING PSUMRPT - STATUS ' FS-PSUM                 
032900        GO TO 950-ERROR                                                   
033000     END-IF                                                               
033100     OPEN OUTPUT RLZDRPT                                                  
033200     IF NOT RLZD-OK                                                       
033300        DISPLAY 'ERROR OPENING RLZDRPT - STATUS ' FS-RLZD                 
033400        GO TO 950-ERROR                                                   
033500     END-IF                                                               
033600     PERFORM 150-LOAD-PRICE-TABLE.                                        
033700     PERFORM 260-READ-JOURNAL.                                            
033800*                                                                         
033900 150-LOAD-PRICE-TABLE.                                                    
034000*       LOADS THE SORTED PRICE SNAPSHOT FILE INTO WS-PRICE-TABLE          
034100*       SO THE ENGINE CAN SEARCH ALL INSTEAD OF RE-READING THE            
034200*       FILE PER INSTRUMENT.                                              
034300     READ STOCKPRC INTO STOCK-PRICE-RECORD                                
034400         AT END SET NO-MORE-PRICE TO TRUE                                 
034500     END-READ                                                             
034600     PERFORM 155-LOAD-ONE-PRICE VARYING PRICE-IDX FROM 1 BY 1             
034700             UNTIL NO-MORE-PRICE OR PRICE-IDX > WS-PRICE-MAX.             
034800*                                                                         
034900 155-LOAD-ONE-PRICE.                                                      
035000     ADD 1 TO WS-PRICE-COUNT                                              
035100     MOVE PRICE-INSTRUMENT-ID TO WS-PRICE-INST-ID (PRICE-IDX)             
035200     MOVE PRICE-SYMBOL        TO WS-PRICE-SYMBOL  (PRICE-IDX)             
035300     MOVE PRICE-LAST-MINOR    TO                                          
035400          WS-PRICE-LAST-MINOR (PRICE-IDX)                                 
035500     READ STOCKPRC INTO STOCK-PRICE-RECORD                                
035600         AT END SET NO-MORE-PRICE TO TRUE                                 
035700     END-READ.                                                            
035800*                                                                         
035900 200-PROCESS-INSTRUMENT.                                                  
036000     MOVE OPER-INSTRUMENT-ID TO WS-CURRENT-INST                           
036100     INITIALIZE WS-RUN-QUANTITY WS-RUN-COST WS-TOTAL-REALIZED             
036200                WS-SALES-MATCHED                                          
036300     PERFORM 205-APPLY-OPERATION-GROUP                                    
036400         UNTIL NO-MORE-JOURNAL                                            
036500            OR OPER-INSTRUMENT-ID NOT = WS-CURRENT-INST                   
036600     PERFORM 230-CLOSE-INSTRUMENT                                         
036700     ADD 1 TO WS-INSTRUMENTS-DONE.                                        
036800*                                                                         
036900 205-APPLY-OPERATION-GROUP.                                               
037000     PERFORM 190-VALIDATE-OPERATION                                       
037100     IF OPERATION-IS-VALID                                                
037200         IF OPER-TYPE-BUY                                                 
037300             PERFORM 210-APPLY-BUY                                        
037400         ELSE                                                             
037500             PERFORM 220-APPLY-SELL                                       
037600         END-IF                                                           
037700     ELSE                                                                 
037800         ADD 1 TO WS-RECS-REJECTED                                        
037900     END-IF                                                               
038000     PERFORM 260-READ-JOURNAL.                                            
038100*                                                                         
038200 190-VALIDATE-OPERATION.                                                  
038300*       OPERATION-TYPE MUST BE BUY/SELL, CURRENCY MUST BE IN THE          
038400*       ENUM, PRICE AND FEES NON-NEGATIVE, QUANTITY POSITIVE.             
038500     SET OPERATION-IS-VALID TO TRUE                                       
038600     IF NOT OPER-TYPE-BUY AND NOT OPER-TYPE-SELL                          
038700         DISPLAY 'REJECT - BAD OPERATION-TYPE ' OPER-TYPE                 
038800         SET OPERATION-IS-INVALID TO TRUE                                 
038900     END-IF                                                               
039000     IF NOT OPER-CURR-VALID                                               
039100         DISPLAY 'REJECT - BAD CURRENCY ' OPER-CURRENCY                   
039200         SET OPERATION-IS-INVALID TO TRUE                                 
039300     END-IF                                                               
039400     IF OPER-PRICE-MINOR < 0 OR OPER-FEES-MINOR < 0                       
039500         DISPLAY 'REJECT - NEGATIVE PRICE OR FEES'                        
039600         SET OPERATION-IS-INVALID TO TRUE                                 
039700     END-IF                                                               
039800     IF OPER-QUANTITY NOT > 0                                             
039900         DISPLAY 'REJECT - QUANTITY NOT POSITIVE'                         
040000         SET OPERATION-IS-INVALID TO TRUE                                 
040100     END-IF.                                                              
040200*                                                                         
040300 210-APPLY-BUY.                                                           
040400     ADD OPER-QUANTITY TO WS-RUN-QUANTITY                                 
040500     COMPUTE WS-RUN-COST ROUNDED = WS-RUN-COST +                          
040600             (OPER-QUANTITY * OPER-PRICE-MINOR).                          
040700*                                                                         
040800 220-APPLY-SELL.                                                          
040900*       A SELL WHILE FLAT IS IGNORED FOR REALIZED GAIN - NO               
041000*       POSITION, NO AVERAGE COST TO SELL AGAINST.                        
041100     IF WS-RUN-QUANTITY > 0                                               
041200         COMPUTE WS-AVG-COST ROUNDED =                                    
041300                 WS-RUN-COST / WS-RUN-QUANTITY                            
041400         IF OPER-QUANTITY > WS-RUN-QUANTITY                               
041500             MOVE WS-RUN-QUANTITY TO WS-MATCHED-QTY                       
041600         ELSE                                                             
041700             MOVE OPER-QUANTITY   TO WS-MATCHED-QTY                       
041800         END-IF                                                           
041900         COMPUTE WS-REALIZED ROUNDED =                                    
042000                 (WS-MATCHED-QTY * OPER-PRICE-MINOR) -                    
042100                 (WS-AVG-COST * WS-MATCHED-QTY)                           
042200         SUBTRACT WS-MATCHED-QTY FROM WS-RUN-QUANTITY                     
042300         COMPUTE WS-RUN-COST ROUNDED = WS-RUN-COST -                      
042400                 (WS-AVG-COST * WS-MATCHED-QTY)                           
042500         ADD WS-REALIZED TO WS-TOTAL-REALIZED                             
042600         ADD 1 TO WS-SALES-MATCHED                                        
042700         PERFORM 225-WRITE-REALIZED-LINE                                  
042800     END-IF.                                                              
042900*                                                                         
043000 225-WRITE-REALIZED-LINE.                                                 
043100     MOVE OPER-SYMBOL      TO RLZD-SYMBOL-OUT                             
043200     MOVE OPER-TIMESTAMP-X TO RLZD-TIMESTAMP-OUT                          
043300     COMPUTE WS-CONV-QTY ROUNDED = WS-MATCHED-QTY                         
043400     MOVE WS-CONV-QTY      TO RLZD-QUANTITY-OUT                           
043500     MOVE WS-AVG-COST      TO WS-CONV-MINOR                               
043600     PERFORM 705-TO-MAJOR                                                 
043700     MOVE WS-CONV-MAJOR    TO RLZD-AVG-COST-OUT                           
043800     MOVE OPER-PRICE-MINOR TO WS-CONV-MINOR                               
043900     PERFORM 705-TO-MAJOR                                                 
044000     MOVE WS-CONV-MAJOR    TO RLZD-SALE-PRICE-OUT                         
044100     MOVE WS-REALIZED      TO WS-CONV-MINOR                               
044200     PERFORM 705-TO-MAJOR                                                 
044300     MOVE WS-CONV-MAJOR    TO RLZD-REALIZED-OUT                           
044400     IF WS-NUM-LINES-RLZD > 58                                            
044500         PERFORM 270-WRITE-RLZD-HEADINGS                                  
044600     END-IF                                                               
044700     WRITE RLZDRPT-REC FROM WS-RLZD-DETAIL                                
044800     ADD 1 TO WS-NUM-LINES-RLZD.                                          
044900*                                                                         
045000 230-CLOSE-INSTRUMENT.                                                    
045100     MOVE 'N' TO SW-PRICE-FOUND                                           
045200     IF WS-PRICE-COUNT > 0                                                
045300         SEARCH ALL WS-PRICE-ENTRY                                        
045400             AT END                                                       
045500                 MOVE 'N' TO SW-PRICE-FOUND                               
045600             WHEN WS-PRICE-INST-ID (PRICE-IDX) = WS-CURRENT-INST          
045700                 SET PRICE-WAS-FOUND TO TRUE                              
045800         END-SEARCH                                                       
045900     END-IF                                                               
046000     IF PRICE-WAS-FOUND AND WS-RUN-QUANTITY > 0                           
046100         COMPUTE WS-MARKET-VALUE ROUNDED =                                
046200                 WS-PRICE-LAST-MINOR (PRICE-IDX) * WS-RUN-QUANTITY        
046300         COMPUTE WS-WAVG-PRICE ROUNDED =                                  
046400                 WS-RUN-COST / WS-RUN-QUANTITY                            
046500         COMPUTE WS-UNREALIZED-GAIN ROUNDED =                             
046600                 WS-MARKET-VALUE -                                        
046700                 (WS-WAVG-PRICE * WS-RUN-QUANTITY)                        
046800     ELSE                                                                 
046900         MOVE ZERO TO WS-MARKET-VALUE WS-WAVG-PRICE                       
047000         MOVE ZERO TO WS-UNREALIZED-GAIN                                  
047100     END-IF                                                               
047200     PERFORM 240-WRITE-SUMMARY-LINE                                       
047300     PERFORM 245-WRITE-RLZD-SUBTOTAL                                      
047400     PERFORM 800-ACCUM-PORTFOLIO-TOTALS.                                  
047500*                                                                         
047600 240-WRITE-SUMMARY-LINE.                                                  
047700     IF WS-RUN-QUANTITY > 0 AND PRICE-WAS-FOUND                           
047800         MOVE WS-PRICE-LAST-MINOR (PRICE-IDX) TO WS-CONV-MINOR            
047900         PERFORM 705-TO-MAJOR                                             
048000         MOVE WS-CONV-MAJOR TO PSUM-LAST-PRICE-OUT                        
048100     ELSE                                                                 
048200         MOVE ZERO TO PSUM-LAST-PRICE-OUT                                 
048300     END-IF                                                               
048400     MOVE OPER-SYMBOL        TO PSUM-SYMBOL-OUT                           
048500     COMPUTE WS-CONV-QTY ROUNDED = WS-RUN-QUANTITY                        
048600     MOVE WS-CONV-QTY        TO PSUM-QUANTITY-OUT                         
048700     MOVE WS-RUN-COST        TO WS-CONV-MINOR                             
048800     PERFORM 705-TO-MAJOR                                                 
048900     MOVE WS-CONV-MAJOR      TO PSUM-COST-OUT                             
049000     IF WS-RUN-QUANTITY > 0                                               
049100         COMPUTE WS-WAVG-PRICE ROUNDED =                                  
049200                 WS-RUN-COST / WS-RUN-QUANTITY                            
049300         MOVE WS-WAVG-PRICE  TO WS-CONV-MINOR                             
049400         PERFORM 705-TO-MAJOR                                             
049500         MOVE WS-CONV-MAJOR  TO PSUM-WAVG-OUT                             
049600     ELSE                                                                 
049700         MOVE ZERO           TO PSUM-WAVG-OUT                             
049800     END-IF                                                               
049900     MOVE WS-MARKET-VALUE    TO WS-CONV-MINOR                             
050000     PERFORM 705-TO-MAJOR                                                 
050100     MOVE WS-CONV-MAJOR      TO PSUM-MKT-VALUE-OUT                        
050200     MOVE WS-UNREALIZED-GAIN TO WS-CONV-MINOR                             
050300     PERFORM 705-TO-MAJOR                                                 
050400     MOVE WS-CONV-MAJOR      TO PSUM-UNREALIZED-OUT                       
050500     MOVE WS-TOTAL-REALIZED  TO WS-CONV-MINOR                             
050600     PERFORM 705-TO-MAJOR                                                 
050700     MOVE WS-CONV-MAJOR      TO PSUM-REALIZED-OUT                         
050800     IF WS-NUM-LINES-PSUM > 58                                            
050900         PERFORM 265-WRITE-PSUM-HEADINGS                                  
051000     END-IF                                                               
051100     WRITE PSUMRPT-REC FROM WS-PSUM-DETAIL                                
051200     ADD 1 TO WS-NUM-LINES-PSUM.                                          
051300*                                                                         
051400 245-WRITE-RLZD-SUBTOTAL.                                                 
051500     IF WS-SALES-MATCHED > 0                                              
051600         MOVE WS-TOTAL-REALIZED TO WS-CONV-MINOR                          
051700         PERFORM 705-TO-MAJOR                                             
051800         MOVE WS-CONV-MAJOR     TO RLZD-SUBTOT-OUT                        
051900         WRITE RLZDRPT-REC FROM WS-RLZD-SUBTOTAL                          
052000         ADD 1 TO WS-NUM-LINES-RLZD                                       
052100     END-IF.                                                              
052200*                                                                         
052300 260-READ-JOURNAL.                                                        
052400     READ STOCKJRN INTO STOCK-OPER-RECORD                                 
052500         AT END SET NO-MORE-JOURNAL TO TRUE                               
052600     END-READ                                                             
052700     IF NOT NO-MORE-JOURNAL                                               
052800         ADD 1 TO WS-RECS-READ                                            
052900     END-IF.                                                              
053000*                                                                         
053100 265-WRITE-PSUM-HEADINGS.                                                 
053200     WRITE PSUMRPT-REC FROM WS-PSUM-HEAD-01 AFTER ADVANCING C01           
053300     WRITE PSUMRPT-REC FROM WS-PSUM-HEAD-02 AFTER ADVANCING 2             
053400     MOVE 4 TO WS-NUM-LINES-PSUM.                                         
053500*                                                                         
053600 270-WRITE-RLZD-HEADINGS.                                                 
053700     WRITE RLZDRPT-REC FROM WS-RLZD-HEAD-01 AFTER ADVANCING C01           
053800     WRITE RLZDRPT-REC FROM WS-RLZD-HEAD-02 AFTER ADVANCING 2             
053900     MOVE 4 TO WS-NUM-LINES-RLZD.                                         
054000*                                                                         
054100 800-ACCUM-PORTFOLIO-TOTALS.                                              
054200     ADD WS-RUN-QUANTITY    TO WS-PORT-QUANTITY                           
054300     ADD WS-RUN-COST        TO WS-PORT-COST                               
054400     ADD WS-MARKET-VALUE    TO WS-PORT-MKT-VALUE                          
054500     ADD WS-UNREALIZED-GAIN TO WS-PORT-UNREALIZED                         
054600     ADD WS-TOTAL-REALIZED  TO WS-PORT-REALIZED.                          
054700*                                                                         
054800 900-WRAP-UP.                                                             
054900     COMPUTE WS-CONV-QTY ROUNDED = WS-PORT-QUANTITY                       
055000     MOVE WS-CONV-QTY         TO PORT-QUANTITY-OUT                        
055100     MOVE WS-PORT-COST        TO WS-CONV-MINOR                            
055200     PERFORM 705-TO-MAJOR                                                 
055300     MOVE WS-CONV-MAJOR       TO PORT-COST-OUT                            
055400     MOVE WS-PORT-MKT-VALUE   TO WS-CONV-MINOR                            
055500     PERFORM 705-TO-MAJOR                                                 
055600     MOVE WS-CONV-MAJOR       TO PORT-MKT-VALUE-OUT                       
055700     MOVE WS-PORT-UNREALIZED  TO WS-CONV-MINOR                            
055800     PERFORM 705-TO-MAJOR                                                 
055900     MOVE WS-CONV-MAJOR       TO PORT-UNREALIZED-OUT                      
056000     MOVE WS-PORT-REALIZED    TO WS-CONV-MINOR                            
056100     PERFORM 705-TO-MAJOR                                                 
056200     MOVE WS-CONV-MAJOR       TO PORT-REALIZED-OUT                        
056300     WRITE PSUMRPT-REC FROM WS-PORT-TOTALS-LINE                           
056400     DISPLAY 'STKPERF RECORDS READ    : ' WS-RECS-READ                    
056500     DISPLAY 'STKPERF RECORDS REJECTED: ' WS-RECS-REJECTED                
056600     DISPLAY 'STKPERF INSTRUMENTS DONE: ' WS-INSTRUMENTS-DONE             
056700     DISPLAY 'STKPERF SALES MATCHED   : ' WS-SALES-MATCHED                
056800     CLOSE STOCKJRN, STOCKPRC, PSUMRPT, RLZDRPT                           
056900     DISPLAY 'END STKPERF'.                                               
057000*                                                                         
057100 705-TO-MAJOR.                                                            
057200*       TO-MAJOR(V) = V / 100, ROUNDED HALF-UP TO 2 DECIMAL               
057300*       PLACES.  EVERY REPORT LINE DOLLAR FIGURE PASSES THROUGH           
057400*       HERE BEFORE THE MOVE TO ITS EDITED OUTPUT FIELD.                  
057500     COMPUTE WS-CONV-MAJOR ROUNDED = WS-CONV-MINOR / 100.                 
057600*                                                                         
057700 950-ERROR.                                                               
057800     MOVE +16 TO RETURN-CODE                                              
057900     GOBACK.                                                              
