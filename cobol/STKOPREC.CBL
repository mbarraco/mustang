000100*================================================================*        
000200*   STKOPREC  --  STOCK OPERATIONS JOURNAL RECORD                *        
000300*   ONE ENTRY PER BUY/SELL TICKET ON THE INVESTOR'S JOURNAL.     *        
000400*   COPY'D INTO STKPERF AND STKTMLN WORKING-STORAGE.             *        
000500*================================================================*        
000600* CHANGE LOG                                                     *        
000700*-----------------------------------------------------------------        
000800* 11-02-1989 RCH  INITIAL LAYOUT FOR THE JOURNAL FEED                     
000900* 19-09-1989 RCH  ADDED FEES-MINOR PER BROKER STATEMENT REQ               
001000* 03-05-1991 LMF  ADDED CURRENCY 88-LEVELS (REQ IBM-BCP-0447)             
001100* 14-01-1999 LMF  Y2K - TIMESTAMP CARRIES 4-DIGIT YEAR                    
001200* 08-08-2001 SGV  DOCUMENTED INSTRUMENT-TYPE DOMAIN - RFC-2113            
001300*-----------------------------------------------------------------        
001400 01  STOCK-OPER-RECORD.                                                   
001500     05  STOCK-OPER-KEY.                                                  
001600*       INSTRUMENT MASTER KEY AND TICKER FOR THIS TRADE                   
001700         10  OPER-INSTRUMENT-ID          PIC 9(06).                       
001800         10  OPER-SYMBOL                 PIC X(20).                       
001900     05  STOCK-OPER-WHEN.                                                 
002000*       TRADE TIMESTAMP - JOURNAL IS IN INSTRUMENT/TIME SEQUENCE          
002100         10  OPER-TIMESTAMP-NUM          PIC 9(14).                       
002200         10  OPER-TIMESTAMP-X REDEFINES                                   
002300             OPER-TIMESTAMP-NUM          PIC X(14).                       
002400         10  OPER-TIMESTAMP-PARTS REDEFINES                               
002500             OPER-TIMESTAMP-NUM.                                          
002600             15  OPER-TS-YEAR            PIC 9(04).                       
002700             15  OPER-TS-MONTH           PIC 9(02).                       
002800             15  OPER-TS-DAY             PIC 9(02).                       
002900             15  OPER-TS-HOUR            PIC 9(02).                       
003000             15  OPER-TS-MINUTE          PIC 9(02).                       
003100             15  OPER-TS-SECOND          PIC 9(02).                       
003200     05  STOCK-OPER-DETAILS.                                              
003300*       BUY OR SELL - ANY OTHER VALUE IS REJECTED AT VALIDATION           
003400         10  OPER-TYPE                   PIC X(04).                       
003500             88  OPER-TYPE-BUY               VALUE 'BUY '.                
003600             88  OPER-TYPE-SELL              VALUE 'SELL'.                
003700*       UNITS TRADED - CARRIES 4 DECIMAL PLACES                           
003800         10  OPER-QUANTITY               PIC S9(16)V9(04).                
003900*       UNIT PRICE IN MINOR UNITS (CENTS OR LOCAL EQUIVALENT)             
004000         10  OPER-PRICE-MINOR            PIC S9(18).                      
004100         10  OPER-CURRENCY               PIC X(03).                       
004200             88  OPER-CURR-ARS               VALUE 'ARS'.                 
004300             88  OPER-CURR-USD               VALUE 'USD'.                 
004400             88  OPER-CURR-EUR               VALUE 'EUR'.                 
004500             88  OPER-CURR-BRL               VALUE 'BRL'.                 
004600             88  OPER-CURR-VALID                                          
004700                 VALUES 'ARS' 'USD' 'EUR' 'BRL'.                          
004800*       TOTAL FEES IN MINOR UNITS - DEFAULTS TO ZERO WHEN ABSENT          
004900         10  OPER-FEES-MINOR             PIC S9(18).                      
005000     05  FILLER                          PIC X(02).                       
005100*                                                                         
005200*   THE PORTFOLIO ALSO DEFINES AN INSTRUMENT-TYPE DOMAIN OF               
005300*   STOCK, BOND, ADR, CEDEAR, ETF AND OTHER (RFC-2113).  NO FIELD         
005400*   ON THE OPERATIONS JOURNAL CARRIES THIS VALUE TODAY, SO IT IS          
005500*   LEFT DOCUMENTED HERE, NOT EDITED - SEE STKPERF 190-VALIDATE.          
005600*       88  OPER-INST-TYPE-STOCK          VALUE 'STOCK '.                 
005700*       88  OPER-INST-TYPE-BOND           VALUE 'BOND  '.                 
005800*       88  OPER-INST-TYPE-ADR            VALUE 'ADR   '.                 
005900*       88  OPER-INST-TYPE-CEDEAR         VALUE 'CEDEAR'.                 
006000*       88  OPER-INST-TYPE-ETF            VALUE 'ETF   '.                 
006100*       88  OPER-INST-TYPE-OTHER          VALUE 'OTHER '.                 
